000100*******************************************                               
000110*                                          *                              
000120*  Cost Detail Output Line & Trailer      *                               
000130*   Layouts For The EV Charging Cost      *                               
000140*   Batch (EVC Domain)                    *                               
000150*                                          *                              
000160*  Report-File is a plain comma delimited *                               
000170*   extract, not a printed report, so no  *                               
000180*   Report Section / RD is used here, see *                               
000190*   EVCCALC AA070 para which does a plain *                               
000200*   WRITE of these groups.                *                               
000210*                                          *                              
000220*  Money fields carry an explicit decimal *                               
000230*   point and no thousands comma, so a    *                               
000240*   downstream load job does not choke    *                               
000250*   on an embedded comma in a CSV column. *                               
000260*******************************************                               
000270*                                                                         
000280* 04/06/26 vbc - Created.                                                 
000290* 11/06/26 vbc - Added generic Trailer-Count/Amount lines                 
000300*                so AA090 does not need one 01 per total.                 
000310*                                                                         
000320 01  EV-HEADER-LINE                PIC X(93) VALUE                        
000330     "SessionId,Timestamp,Energy,Cost,NetUsageFee,TotalCostWi             
000340-    "thNetFee,TotalCostWithVAT,CostCurrency".                            
000350*                                                                         
000360 01  EV-COST-DETAIL-GROUP.                                                
000370     03  CDT-SESSION-ID            PIC X(36).                             
000380     03  FILLER                    PIC X       VALUE ",".                 
000390     03  CDT-TIMESTAMP             PIC 9(14).                             
000400     03  FILLER                    PIC X       VALUE ",".                 
000410     03  CDT-ENERGY                PIC ZZZZ9.9999.                        
000420     03  FILLER                    PIC X       VALUE ",".                 
000430     03  CDT-COST                  PIC ZZZZZZ9.9999.                      
000440     03  FILLER                    PIC X       VALUE ",".                 
000450     03  CDT-NET-FEE               PIC ZZZZZZ9.9999.                      
000460     03  FILLER                    PIC X       VALUE ",".                 
000470     03  CDT-TOTAL-NET-FEE         PIC ZZZZZZ9.9999.                      
000480     03  FILLER                    PIC X       VALUE ",".                 
000490     03  CDT-TOTAL-VAT             PIC ZZZZZZ9.9999.                      
000500     03  FILLER                    PIC X       VALUE ",".                 
000510     03  CDT-CURRENCY              PIC X(3).                              
000520*                                                                         
000530 01  EV-COST-DETAIL-FLAT REDEFINES EV-COST-DETAIL-GROUP                   
000540                                   PIC X(118).                            
000550*                                                                         
000560*  Warning line - "No applicable cost found for session..."               
000570*                                                                         
000580 01  EV-WARNING-GROUP.                                                    
000590     03  WRN-TEXT                  PIC X(36)   VALUE                      
000600         "No applicable cost found for sessio".                           
000610     03  WRN-TEXT2                 PIC X(4)    VALUE "n ".                
000620     03  WRN-SESSION-ID            PIC X(36).                             
000630     03  WRN-AT-TEXT               PIC X(4)    VALUE " at ".              
000640     03  WRN-TIMESTAMP             PIC 9(14).                             
000650     03  FILLER                    PIC X(38)   VALUE SPACES.              
000660*                                                                         
000670 01  EV-WARNING-FLAT REDEFINES EV-WARNING-GROUP                           
000680                                   PIC X(132).                            
000690*                                                                         
000700*  Two generic Trailer templates - move a label + a value                 
000710*   into one of these before the WRITE, see AA090.                        
000720*                                                                         
000730 01  EV-TRAILER-COUNT-LINE.                                               
000740     03  TRL-CNT-LABEL             PIC X(40).                             
000750     03  TRL-CNT-VALUE             PIC ZZZZZZ9.                           
000760     03  FILLER                    PIC X(85)   VALUE SPACES.              
000770*                                                                         
000780 01  EV-TRAILER-COUNT-FLAT REDEFINES EV-TRAILER-COUNT-LINE                
000790                                   PIC X(132).                            
000800*                                                                         
000810*                                                                         
000820*  Value carries 9 integer digits so a grand total does not               
000830*   truncate against Ws-Tot-Energy etc in Evccalc, which are              
000840*   wider than any one reading to allow for summation.                    
000850*                                                                         
000860 01  EV-TRAILER-AMOUNT-LINE.                                              
000870     03  TRL-AMT-LABEL             PIC X(40).                             
000880     03  TRL-AMT-VALUE             PIC Z(8)9.9999.                        
000890     03  FILLER                    PIC X(78)   VALUE SPACES.              
000900*                                                                         
000910 01  EV-TRAILER-AMOUNT-FLAT REDEFINES EV-TRAILER-AMOUNT-LINE              
000920                                   PIC X(132).                            
