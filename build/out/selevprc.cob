000100*  Select clause - Price table input, EVC domain.                         
000110     SELECT  PRICE-FILE      ASSIGN TO  PRICE-FILE                        
000120             ORGANIZATION IS LINE SEQUENTIAL                              
000130             FILE STATUS  IS  EV-PRC-STATUS.                              
