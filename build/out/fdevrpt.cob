000100*  File Description - Cost detail CSV output, EVC domain.                 
000110*   Records here vary in size (header/detail/warning/trailer)             
000120*   so this Fd carries the widest of the flat layouts in                  
000130*   Wsevcst and each is moved in before the Write, padded                 
000140*   with trailing spaces - see EVCCALC AA070/AA090 paras.                 
000150 FD  REPORT-FILE                                                          
000160     LABEL RECORDS ARE STANDARD                                           
000170     RECORD CONTAINS 132 CHARACTERS.                                      
000180 01  EV-REPORT-LINE                PIC X(132).                            
