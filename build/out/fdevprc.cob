000100*  File Description - Price table input, EVC domain.                      
000110 FD  PRICE-FILE                                                           
000120     LABEL RECORDS ARE STANDARD                                           
000130     RECORD CONTAINS 50 CHARACTERS.                                       
000140 COPY "wsevprc.cob".                                                      
