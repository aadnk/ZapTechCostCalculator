000100******************************************************************        
000110*                                                                *        
000120*                 EV Charging Cost Batch Driver                 *         
000130*                                                                *        
000140******************************************************************        
000150*                                                                         
000160 IDENTIFICATION   DIVISION.                                               
000170*================================                                         
000180*                                                                         
000190 PROGRAM-ID.         EVCCALC.                                             
000200 AUTHOR.             V B COEN.                                            
000210 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
000220 DATE-WRITTEN.       02/06/26.                                            
000230 DATE-COMPILED.                                                           
000240 SECURITY.           COPYRIGHT (C) 2026, VINCENT BRYAN COEN.              
000250                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC             
000260                     LICENSE. SEE THE FILE COPYING FOR DETAILS.           
000270*                                                                         
000280*    REMARKS.            EV CHARGING COST BATCH.                          
000290*                        READS THE HOURLY SPOT PRICE FILE INTO            
000300*                        AN IN MEMORY TABLE, THEN READS THE               
000310*                        ENERGY DETAIL FILE ONE READING AT A              
000320*                        TIME, LOOKS UP THE PRICE, WORKS OUT              
000330*                        THE COST AND WRITES ONE CSV LINE PER             
000340*                        READING TO REPORT-FILE WITH A RUN                
000350*                        TOTALS TRAILER AT THE END.                       
000360*                                                                         
000370*                        CALLED MODULES - EVCPRICE, EVCRATE.              
000380*    VERSION.            1.00 OF 02/06/26.                                
000390*                                                                         
000400* CHANGES:                                                                
000410* 02/06/26 VBC - CREATED FOR EV COST BATCH, REQ EVC-0001.                 
000420* 07/06/26 VBC - ADDED SKIPPED READING WARNING LINE AND                   
000430*                COUNT, REQ EVC-0002.                                     
000440* 14/06/26 VBC - TOTALS WERE PICKING UP SKIPPED READINGS                  
000450*                BEFORE THE PRICE LOOKUP FAILED, MOVED THE                
000460*                ADD TO AFTER EVCPRICE RETURNS FOUND,                     
000470*                REQ EVC-0006.                                            
000480* 16/06/26 VBC - CAPITALISE VARS, PARAGRAPHS ETC., MATCH                  
000490*                REST OF SUITE FOLLOWING 3.3.00 CLEAN UP.                 
000500*                                                                         
000510******************************************************************        
000520*                                                                         
000530 ENVIRONMENT      DIVISION.                                               
000540*================================                                         
000550*                                                                         
000560 COPY  "evcenv.cob".                                                      
000570 INPUT-OUTPUT     SECTION.                                                
000580*--------------------------------                                         
000590 FILE-CONTROL.                                                            
000600 COPY  "selevnrg.cob".                                                    
000610 COPY  "selevprc.cob".                                                    
000620 COPY  "selevrpt.cob".                                                    
000630*                                                                         
000640 DATA             DIVISION.                                               
000650*================================                                         
000660 FILE             SECTION.                                                
000670*--------------------------------                                         
000680*                                                                         
000690 COPY "fdevnrg.cob".                                                      
000700*                                                                         
000710 COPY "fdevprc.cob".                                                      
000720*                                                                         
000730 COPY "fdevrpt.cob".                                                      
000740*                                                                         
000750 WORKING-STORAGE  SECTION.                                                
000760*--------------------------------                                         
000770*                                                                         
000780 COPY "wsevdat.cob".                                                      
000790 COPY "wsevprt.cob".                                                      
000800 COPY "wsevcst.cob".                                                      
000810*                                                                         
000820 01  WS-FILE-STATUSES.                                                    
000830     03  EV-ENR-STATUS             PIC XX      VALUE SPACES.              
000840         88  EV-ENR-OK                         VALUE "00".                
000850         88  EV-ENR-EOF                        VALUE "10".                
000860     03  EV-PRC-STATUS             PIC XX      VALUE SPACES.              
000870         88  EV-PRC-OK                         VALUE "00".                
000880         88  EV-PRC-EOF                        VALUE "10".                
000890     03  EV-RPT-STATUS             PIC XX      VALUE SPACES.              
000900         88  EV-RPT-OK                         VALUE "00".                
000910*                                                                         
000920 01  WS-SWITCHES.                                                         
000930     03  WS-EOF-PRC-SW             PIC X       VALUE "N".                 
000940         88  WS-EOF-PRC                        VALUE "Y".                 
000950     03  WS-EOF-ENR-SW             PIC X       VALUE "N".                 
000960         88  WS-EOF-ENR                        VALUE "Y".                 
000970*                                                                         
000980 01  WS-COUNTERS.                                                         
000990     03  WS-PROCESSED-CNT        PIC S9(7)      COMP  VALUE ZERO.         
001000     03  WS-SKIPPED-CNT          PIC S9(7)      COMP  VALUE ZERO.         
001010*                                                                         
001020 01  WS-ACCUMULATORS.                                                     
001030     03  WS-TOT-ENERGY           PIC S9(9)V9(4) COMP  VALUE ZERO.         
001040     03  WS-TOT-COST             PIC S9(9)V9(4) COMP  VALUE ZERO.         
001050     03  WS-TOT-NET-FEE          PIC S9(9)V9(4) COMP  VALUE ZERO.         
001060     03  WS-TOT-TOTAL-NET-FEE    PIC S9(9)V9(4) COMP  VALUE ZERO.         
001070     03  WS-TOT-TOTAL-VAT        PIC S9(9)V9(4) COMP  VALUE ZERO.         
001080*                                                                         
001090 01  WS-ABEND-WORK.                                                       
001100     03  WS-ABEND-TEXT             PIC X(40).                             
001110     03  WS-ABEND-STATUS           PIC XX.                                
001120*                                                                         
001130 01  EVCPRICE-LK.                                                         
001140     03  LK-PRC-TIMESTAMP          PIC 9(14).                             
001150     03  LK-PRC-RATE               PIC S9(3)V9(5).                        
001160     03  LK-PRC-FOUND-SW           PIC X.                                 
001170         88  LK-PRC-FOUND                      VALUE "Y".                 
001180         88  LK-PRC-NOT-FOUND                  VALUE "N".                 
001190*                                                                         
001200 01  EVCRATE-LK.                                                          
001210     03  LK-RTE-TIMESTAMP          PIC 9(14).                             
001220     03  LK-RTE-ENERGY-KWH         PIC S9(5)V9(4).                        
001230     03  LK-RTE-PRICE-RATE         PIC S9(3)V9(5).                        
001240     03  LK-RTE-COST               PIC S9(7)V9(4).                        
001250     03  LK-RTE-NET-FEE            PIC S9(7)V9(4).                        
001260     03  LK-RTE-TOTAL-NET-FEE      PIC S9(7)V9(4).                        
001270     03  LK-RTE-TOTAL-VAT          PIC S9(7)V9(4).                        
001280*                                                                         
001290 PROCEDURE        DIVISION.                                               
001300*=============================================================            
001310*                                                                         
001320 AA000-MAIN SECTION.                                                      
001330*--------------------                                                     
001340     PERFORM  AA010-OPEN-FILES.                                           
001350     PERFORM  AA020-LOAD-PRICES  THRU  AA020-EXIT                         
001360         UNTIL  WS-EOF-PRC.                                               
001370     PERFORM  AA030-WRITE-HEADER.                                         
001380     PERFORM  AA050-PROCESS-ENERGY  THRU  AA050-EXIT                      
001390         UNTIL  WS-EOF-ENR.                                               
001400     PERFORM  AA090-WRITE-TRAILER.                                        
001410     PERFORM  AA099-CLOSE-FILES.                                          
001420     STOP     RUN.                                                        
001430*                                                                         
001440 AA010-OPEN-FILES SECTION.                                                
001450*--------------------------                                               
001460     OPEN     INPUT   PRICE-FILE.                                         
001470     IF       NOT EV-PRC-OK                                               
001480              MOVE  "OPEN PRICE-FILE FAILED"  TO  WS-ABEND-TEXT           
001490              MOVE  EV-PRC-STATUS             TO  WS-ABEND-STATUS         
001500              PERFORM  ZZ090-ABEND.                                       
001510     OPEN     INPUT   ENERGY-FILE.                                        
001520     IF       NOT EV-ENR-OK                                               
001530              MOVE  "OPEN ENERGY-FILE FAILED" TO  WS-ABEND-TEXT           
001540              MOVE  EV-ENR-STATUS             TO  WS-ABEND-STATUS         
001550              PERFORM  ZZ090-ABEND.                                       
001560     OPEN     OUTPUT  REPORT-FILE.                                        
001570     IF       NOT EV-RPT-OK                                               
001580              MOVE  "OPEN REPORT-FILE FAILED" TO  WS-ABEND-TEXT           
001590              MOVE  EV-RPT-STATUS             TO  WS-ABEND-STATUS         
001600              PERFORM  ZZ090-ABEND.                                       
001610*                                                                         
001620*  Price table load - Price-File is sorted ascending on                   
001630*   Start-Ts by the feed so the table loads, and is later                 
001640*   scanned by EVCPRICE, in that same order - see Wsevprt.                
001650*                                                                         
001660 AA020-LOAD-PRICES SECTION.                                               
001670*----------------------------                                             
001680     READ     PRICE-FILE                                                  
001690              AT END                                                      
001700                 MOVE  "Y"  TO  WS-EOF-PRC-SW                             
001710                 GO TO  AA020-EXIT.                                       
001720     IF       NOT EV-PRC-OK  AND  NOT EV-PRC-EOF                          
001730              MOVE  "READ PRICE-FILE FAILED"  TO  WS-ABEND-TEXT           
001740              MOVE  EV-PRC-STATUS             TO  WS-ABEND-STATUS         
001750              PERFORM  ZZ090-ABEND.                                       
001760     ADD      1  TO  EV-PRC-ROW-CNT.                                      
001770     IF       EV-PRC-ROW-CNT  >  EV-PRC-MAX-OCCURS                        
001780              MOVE  "PRICE TABLE FULL"        TO  WS-ABEND-TEXT           
001790              MOVE  SPACES                    TO  WS-ABEND-STATUS         
001800              PERFORM  ZZ090-ABEND.                                       
001810     SET      EV-PRC-IDX  TO  EV-PRC-ROW-CNT.                             
001820     MOVE     PRC-AREA      TO  EV-PRC-T-AREA     (EV-PRC-IDX).           
001830     MOVE     PRC-START-TS  TO  EV-PRC-T-START-TS (EV-PRC-IDX).           
001840     MOVE     PRC-END-TS    TO  EV-PRC-T-END-TS   (EV-PRC-IDX).           
001850     MOVE     PRC-RATE      TO  EV-PRC-T-RATE     (EV-PRC-IDX).           
001860 AA020-EXIT.                                                              
001870     EXIT.                                                                
001880*                                                                         
001890 AA030-WRITE-HEADER SECTION.                                              
001900*-----------------------------                                            
001910     MOVE     EV-HEADER-LINE  TO  EV-REPORT-LINE.                         
001920     WRITE    EV-REPORT-LINE.                                             
001930     IF       NOT EV-RPT-OK                                               
001940              MOVE  "WRITE HEADER FAILED"     TO  WS-ABEND-TEXT           
001950              MOVE  EV-RPT-STATUS             TO  WS-ABEND-STATUS         
001960              PERFORM  ZZ090-ABEND.                                       
001970*                                                                         
001980*  One reading at a time - look up the price, on a miss                   
001990*   write the warning and skip, else run the cost engine                  
002000*   and write a detail line, see business rule note under                 
002010*   Aa050-Exit for what does and does not go into totals.                 
002020*                                                                         
002030 AA050-PROCESS-ENERGY SECTION.                                            
002040*-------------------------------                                          
002050     READ     ENERGY-FILE                                                 
002060              AT END                                                      
002070                 MOVE  "Y"  TO  WS-EOF-ENR-SW                             
002080                 GO TO  AA050-EXIT.                                       
002090     IF       NOT EV-ENR-OK  AND  NOT EV-ENR-EOF                          
002100              MOVE  "READ ENERGY-FILE FAILED" TO  WS-ABEND-TEXT           
002110              MOVE  EV-ENR-STATUS             TO  WS-ABEND-STATUS         
002120              PERFORM  ZZ090-ABEND.                                       
002130*                                                                         
002140     MOVE     ENR-TIMESTAMP  TO  LK-PRC-TIMESTAMP.                        
002150     CALL     "EVCPRICE"  USING  EV-PRICE-TABLE, EVCPRICE-LK.             
002160*                                                                         
002170     IF       LK-PRC-NOT-FOUND                                            
002180              PERFORM  ZZ040-WRITE-WARNING                        EVC-0002
002190              ADD  1  TO  WS-SKIPPED-CNT                          EVC-0002
002200              GO TO  AA050-EXIT.                                          
002210*                                                                         
002220     MOVE     ENR-TIMESTAMP    TO  LK-RTE-TIMESTAMP.                      
002230     MOVE     ENR-ENERGY-KWH   TO  LK-RTE-ENERGY-KWH.                     
002240     MOVE     LK-PRC-RATE      TO  LK-RTE-PRICE-RATE.                     
002250     CALL     "EVCRATE"  USING  EVCRATE-LK.                               
002260*                                                                         
002270     PERFORM  AA070-WRITE-DETAIL.                                         
002280     ADD      1                  TO  WS-PROCESSED-CNT.                    
002290     ADD      ENR-ENERGY-KWH     TO  WS-TOT-ENERGY.               EVC-0006
002300     ADD      LK-RTE-COST        TO  WS-TOT-COST.                 EVC-0006
002310     ADD      LK-RTE-NET-FEE     TO  WS-TOT-NET-FEE.                      
002320     ADD      LK-RTE-TOTAL-NET-FEE TO WS-TOT-TOTAL-NET-FEE.               
002330     ADD      LK-RTE-TOTAL-VAT   TO  WS-TOT-TOTAL-VAT.                    
002340 AA050-EXIT.                                                              
002350     EXIT.                                                                
002360*                                                                         
002370 AA070-WRITE-DETAIL SECTION.                                              
002380*-----------------------------                                            
002390     MOVE     ENR-SESSION-ID       TO  CDT-SESSION-ID.                    
002400     MOVE     ENR-TIMESTAMP        TO  CDT-TIMESTAMP.                     
002410     MOVE     ENR-ENERGY-KWH       TO  CDT-ENERGY.                        
002420     MOVE     LK-RTE-COST          TO  CDT-COST.                          
002430     MOVE     LK-RTE-NET-FEE       TO  CDT-NET-FEE.                       
002440     MOVE     LK-RTE-TOTAL-NET-FEE TO  CDT-TOTAL-NET-FEE.                 
002450     MOVE     LK-RTE-TOTAL-VAT     TO  CDT-TOTAL-VAT.                     
002460     MOVE     "NOK"                TO  CDT-CURRENCY.                      
002470     MOVE     EV-COST-DETAIL-FLAT  TO  EV-REPORT-LINE.                    
002480     WRITE    EV-REPORT-LINE.                                             
002490     IF       NOT EV-RPT-OK                                               
002500              MOVE  "WRITE DETAIL FAILED"     TO  WS-ABEND-TEXT           
002510              MOVE  EV-RPT-STATUS             TO  WS-ABEND-STATUS         
002520              PERFORM  ZZ090-ABEND.                                       
002530*                                                                         
002540 AA090-WRITE-TRAILER SECTION.                                             
002550*------------------------------                                           
002560     MOVE     "RECORDS PROCESSED"       TO  TRL-CNT-LABEL.                
002570     MOVE     WS-PROCESSED-CNT          TO  TRL-CNT-VALUE.                
002580     MOVE     EV-TRAILER-COUNT-FLAT     TO  EV-REPORT-LINE.               
002590     WRITE    EV-REPORT-LINE.                                             
002600*                                                                         
002610     MOVE     "RECORDS SKIPPED, NO PRICE" TO TRL-CNT-LABEL.               
002620     MOVE     WS-SKIPPED-CNT            TO  TRL-CNT-VALUE.                
002630     MOVE     EV-TRAILER-COUNT-FLAT     TO  EV-REPORT-LINE.               
002640     WRITE    EV-REPORT-LINE.                                             
002650*                                                                         
002660     MOVE     "TOTAL ENERGY KWH"        TO  TRL-AMT-LABEL.                
002670     MOVE     WS-TOT-ENERGY             TO  TRL-AMT-VALUE.                
002680     MOVE     EV-TRAILER-AMOUNT-FLAT    TO  EV-REPORT-LINE.               
002690     WRITE    EV-REPORT-LINE.                                             
002700*                                                                         
002710     MOVE     "TOTAL COST"              TO  TRL-AMT-LABEL.                
002720     MOVE     WS-TOT-COST               TO  TRL-AMT-VALUE.                
002730     MOVE     EV-TRAILER-AMOUNT-FLAT    TO  EV-REPORT-LINE.               
002740     WRITE    EV-REPORT-LINE.                                             
002750*                                                                         
002760     MOVE     "TOTAL NET USAGE FEE"     TO  TRL-AMT-LABEL.                
002770     MOVE     WS-TOT-NET-FEE            TO  TRL-AMT-VALUE.                
002780     MOVE     EV-TRAILER-AMOUNT-FLAT    TO  EV-REPORT-LINE.               
002790     WRITE    EV-REPORT-LINE.                                             
002800*                                                                         
002810     MOVE     "TOTAL WITH NET FEE"      TO  TRL-AMT-LABEL.                
002820     MOVE     WS-TOT-TOTAL-NET-FEE      TO  TRL-AMT-VALUE.                
002830     MOVE     EV-TRAILER-AMOUNT-FLAT    TO  EV-REPORT-LINE.               
002840     WRITE    EV-REPORT-LINE.                                             
002850*                                                                         
002860     MOVE     "TOTAL WITH VAT"          TO  TRL-AMT-LABEL.                
002870     MOVE     WS-TOT-TOTAL-VAT          TO  TRL-AMT-VALUE.                
002880     MOVE     EV-TRAILER-AMOUNT-FLAT    TO  EV-REPORT-LINE.               
002890     WRITE    EV-REPORT-LINE.                                             
002900*                                                                         
002910 AA099-CLOSE-FILES SECTION.                                               
002920*----------------------------                                             
002930     CLOSE    PRICE-FILE.                                                 
002940     CLOSE    ENERGY-FILE.                                                
002950     CLOSE    REPORT-FILE.                                                
002960*                                                                         
002970*  Warning line for a reading with no matching price                      
002980*   interval - business rule is excluded from the report                  
002990*   body and from all totals, see spec para on skipped                    
003000*   readings, counted only in Ws-Skipped-Cnt above.                       
003010*                                                                         
003020 ZZ040-WRITE-WARNING SECTION.                                             
003030*------------------------------                                           
003040     MOVE     ENR-SESSION-ID       TO  WRN-SESSION-ID.                    
003050     MOVE     ENR-TIMESTAMP        TO  WRN-TIMESTAMP.                     
003060     MOVE     EV-WARNING-FLAT      TO  EV-REPORT-LINE.                    
003070     WRITE    EV-REPORT-LINE.                                             
003080*                                                                         
003090*  Common abend routine - matches the old Zz090-Abend-Run                 
003100*   idea, one place to fall through to on a bad file                      
003110*   status so the message is always the same shape.                       
003120*                                                                         
003130 ZZ090-ABEND SECTION.                                                     
003140*----------------------                                                   
003150     DISPLAY  "EVCCALC ABEND - " WS-ABEND-TEXT                            
003160              " STATUS " WS-ABEND-STATUS.                                 
003170     CLOSE    PRICE-FILE.                                                 
003180     CLOSE    ENERGY-FILE.                                                
003190     CLOSE    REPORT-FILE.                                                
003200     STOP     RUN.                                                        
