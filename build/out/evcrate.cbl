000100******************************************************************        
000110*                                                                *        
000120*                   EV Cost Calculation Engine                   *        
000130*                                                                *        
000140******************************************************************        
000150*                                                                         
000160 IDENTIFICATION   DIVISION.                                               
000170*================================                                         
000180*                                                                         
000190 PROGRAM-ID.         EVCRATE.                                             
000200 AUTHOR.             V B COEN.                                            
000210 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
000220 DATE-WRITTEN.       05/06/26.                                            
000230 DATE-COMPILED.                                                           
000240 SECURITY.           COPYRIGHT (C) 2026, VINCENT BRYAN COEN.              
000250                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC             
000260                     LICENSE. SEE THE FILE COPYING FOR DETAILS.           
000270*                                                                         
000280*    REMARKS.            EV CHARGING COST CALCULATION ENGINE.             
000290*                        WORKS OUT ENERGY COST, NET USAGE FEE             
000300*                        (DAY/NIGHT/WEEKEND RATE), TOTAL WITH             
000310*                        FEE AND TOTAL WITH VAT FOR ONE READING.          
000320*                                                                         
000330*                        DAY OF WEEK IS BY ZELLERS CONGRUENCE,            
000340*                        WORKED BY HAND - NO INTRINSIC FUNCTIONS          
000350*                        ARE USED ON THIS SUITE, SEE MAPS04 FOR           
000360*                        WHY THAT ROUTE WAS NOT TAKEN AGAIN.              
000370*                                                                         
000380*                        CALLED MODULES - NONE.                           
000390*    VERSION.            1.00 OF 05/06/26.                                
000400*                                                                         
000410* CHANGES:                                                                
000420* 05/06/26 VBC - CREATED FOR EV COST BATCH, REQ EVC-0001.                 
000430* 08/06/26 VBC - ZELLERS MONTH/YEAR ADJUST WAS WRONG FOR                  
000440*                JAN/FEB READINGS, TREATED AS MONTH 13/14                 
000450*                OF THE PRIOR YEAR PER THE ALGORITHM BUT                  
000460*                THE YEAR ADJUST WAS MISSING, REQ EVC-0005.               
000470* 16/06/26 VBC - CAPITALISE VARS, PARAGRAPHS ETC., MATCH                  
000480*                REST OF SUITE FOLLOWING 3.3.00 CLEAN UP.                 
000490*                                                                         
000500******************************************************************        
000510*                                                                         
000520 ENVIRONMENT      DIVISION.                                               
000530*================================                                         
000540*                                                                         
000550 COPY  "evcenv.cob".                                                      
000560*                                                                         
000570 DATA             DIVISION.                                               
000580*================================                                         
000590 WORKING-STORAGE  SECTION.                                                
000600*--------------------------------                                         
000610*                                                                         
000620 COPY "wsevdat.cob".                                                      
000630*                                                                         
000640 01  WS-RATE-CONSTANTS.                                                   
000650     03  WS-DAY-RATE               PIC S9(3)V9(5)  COMP-3                 
000660                                                    VALUE 0.30590.        
000670     03  WS-NIGHT-RATE             PIC S9(3)V9(5)  COMP-3                 
000680                                                    VALUE 0.22590.        
000690     03  WS-VAT-MULTIPLIER         PIC S9(1)V9(2)  COMP-3                 
000700                                                    VALUE 1.25.           
000710     03  WS-DAY-START-HH           PIC 99   COMP        VALUE 06.         
000720     03  WS-DAY-END-HH             PIC 99   COMP        VALUE 22.         
000730*                                                                         
000740 LINKAGE          SECTION.                                                
000750*--------------------------------                                         
000760*                                                                         
000770 01  EVCRATE-LK.                                                          
000780     03  LK-TIMESTAMP              PIC 9(14).                             
000790     03  LK-ENERGY-KWH             PIC S9(5)V9(4).                        
000800     03  LK-PRICE-RATE             PIC S9(3)V9(5).                        
000810     03  LK-COST                   PIC S9(7)V9(4).                        
000820     03  LK-NET-FEE                PIC S9(7)V9(4).                        
000830     03  LK-TOTAL-NET-FEE          PIC S9(7)V9(4).                        
000840     03  LK-TOTAL-VAT              PIC S9(7)V9(4).                        
000850*                                                                         
000860 PROCEDURE        DIVISION USING EVCRATE-LK.                              
000870*=============================================================            
000880*                                                                         
000890 AA000-MAIN.                                                              
000900     MOVE     LK-TIMESTAMP   TO  EV-DW-TIMESTAMP.                         
000910*                                                                         
000920     COMPUTE  LK-COST  ROUNDED  =  LK-ENERGY-KWH * LK-PRICE-RATE.         
000930*                                                                         
000940     PERFORM  AA010-FIND-WEEKDAY.                                         
000950     PERFORM  AA020-SELECT-FEE-RATE.                                      
000960*                                                                         
000970     COMPUTE  LK-TOTAL-NET-FEE  ROUNDED  =  LK-COST + LK-NET-FEE.         
000980     COMPUTE  LK-TOTAL-VAT      ROUNDED  =                                
000990              LK-TOTAL-NET-FEE  *  WS-VAT-MULTIPLIER.                     
001000     GO       TO  AA000-EXIT.                                             
001010*                                                                         
001020*  Net usage fee - day rate applies only when the hour of day             
001030*   is 06:00 up to but not including 22:00 AND the calendar               
001040*   date is a Monday thru Friday, else night/weekend rate.                
001050*                                                                         
001060 AA020-SELECT-FEE-RATE.                                                   
001070     IF       EV-DW-HH  NOT <  WS-DAY-START-HH                            
001080        AND   EV-DW-HH  <      WS-DAY-END-HH                              
001090        AND   EV-WD-DAY-NUM  NOT =  1                                     
001100        AND   EV-WD-DAY-NUM  NOT =  7                                     
001110              COMPUTE  LK-NET-FEE  ROUNDED  =                             
001120                       LK-ENERGY-KWH  *  WS-DAY-RATE                      
001130     ELSE                                                                 
001140              COMPUTE  LK-NET-FEE  ROUNDED  =                             
001150                       LK-ENERGY-KWH  *  WS-NIGHT-RATE.                   
001160*                                                                         
001170*  Zellers Congruence, Gregorian form -                                   
001180*    h = ( q + floor(13(m+1)/5) + K + floor(K/4) + floor(J/4)             
001190*                                                 - 2J ) mod 7            
001200*  where m/y are adjusted so Jan/Feb count as months 13/14 of             
001210*   the PREVIOUS year, K is year of century, J is century.                
001220*   h comes back 0 = Saturday .. 6 = Friday, remapped below to            
001230*   Ev-Wd-Day-Num 1 = Sunday .. 7 = Saturday to match the 88              
001240*   levels tested in Aa020 above.                                         
001250*                                                                         
001260 AA010-FIND-WEEKDAY.                                                      
001270     MOVE     EV-DW-MM   TO  EV-WD-MONTH-ADJ.                             
001280     MOVE     EV-DW-CCYY TO  EV-WD-YEAR-ADJ.                              
001290     IF       EV-DW-MM  <  3                                              
001300              ADD  12       TO  EV-WD-MONTH-ADJ                   EVC-0005
001310              SUBTRACT 1    FROM EV-WD-YEAR-ADJ.                  EVC-0005
001320*                                                                         
001330     MOVE     EV-WD-YEAR-ADJ  TO  EV-DW-CCYY.                             
001340     MOVE     EV-DW-CENTURY   TO  EV-WD-CENTURY-TERM.                     
001350     MOVE     EV-DW-CENT-YR   TO  EV-WD-YEAR-TERM.                        
001360*                                                                         
001370     COMPUTE  EV-WD-K-TERM  =                                             
001380              ( 13 * (EV-WD-MONTH-ADJ + 1) ) / 5.                         
001390     COMPUTE  EV-WD-J-TERM  =  EV-WD-YEAR-TERM / 4.                       
001400     COMPUTE  EV-WD-H-TERM  =                                             
001410              ( EV-DW-DD + EV-WD-K-TERM + EV-WD-YEAR-TERM                 
001420                + EV-WD-J-TERM                                            
001430                + (EV-WD-CENTURY-TERM / 4)                                
001440                - (2 * EV-WD-CENTURY-TERM) ).                             
001450*                                                                         
001460     DIVIDE   EV-WD-H-TERM  BY  7                                         
001470              GIVING   EV-WD-J-TERM                                       
001480              REMAINDER  EV-WD-DAY-NUM.                                   
001490     IF       EV-WD-DAY-NUM  <  ZERO                                      
001500              ADD  7  TO  EV-WD-DAY-NUM.                                  
001510*                                                                         
001520*  Zellers gives 0=Saturday .. 6=Friday - the 0 case is the               
001530*   only one that does not already match 1=Sunday..7=Saturday.            
001540*                                                                         
001550     IF       EV-WD-DAY-NUM  =  ZERO                                      
001560              MOVE  7  TO  EV-WD-DAY-NUM.                                 
001570*                                                                         
001580 AA000-EXIT.                                                              
001590     EXIT     PROGRAM.                                                    
