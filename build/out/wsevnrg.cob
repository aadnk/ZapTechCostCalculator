000100*******************************************                               
000110*                                          *                              
000120*  Energy Detail Record - EVC Domain      *                               
000130*                                          *                              
000140*  One record per interval energy reading *                               
000150*   for a charging session, as passed to  *                               
000160*   EVCCALC on the Energy-File.           *                               
000170*                                          *                              
000180*  File size 54 bytes per the running     *                               
000190*   spec but the fields below foot to 59  *                               
000200*   as laid out - left as is, do not      *                               
000210*   truncate Session-Id, see note 05/06.  *                               
000220*   Padded out to 70 for headroom, same   *                               
000230*   as we did on Wspychk years back.      *                               
000240*******************************************                               
000250*                                                                         
000260* 03/06/26 vbc - Created.                                                 
000270* 05/06/26 vbc - Checked footings against                                 
000280*                spec doc, does not agree,                                
000290*                54 vs 59 - raised with                                   
000300*                analyst, no reply yet,                                   
000310*                leaving as documented.                                   
000320* 13/06/26 vbc - Padded record to 70 bytes,                               
000330*                reserved for future use.                                 
000340*                                                                         
000350 01  EV-ENERGY-RECORD.                                                    
000360     03  ENR-SESSION-ID            PIC X(36).                             
000370     03  ENR-TIMESTAMP             PIC 9(14).                             
000380     03  ENR-ENERGY-KWH            PIC S9(5)V9(4).                        
000390     03  FILLER                    PIC X(11)   VALUE SPACES.              
