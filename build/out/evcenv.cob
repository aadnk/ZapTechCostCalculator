000100*  Common Environment Division entries - EVC domain.                      
000110*   Copied into every program on this system so the                       
000120*   Special-Names set stays the same shop-wide, same                      
000130*   idea as the old Envdiv.cob used across payroll.                       
000140 CONFIGURATION       SECTION.                                             
000150 SOURCE-COMPUTER.    IBM-370.                                             
000160 OBJECT-COMPUTER.    IBM-370.                                             
000170 SPECIAL-NAMES.                                                           
000180     C01                   IS TOP-OF-FORM                                 
000190     CLASS EV-NUMERIC-CLS  IS "0" THRU "9"                                
000200     UPSI-0                                                               
000210         ON  STATUS IS  EV-RERUN-SW                                       
000220         OFF STATUS IS  EV-NOT-RERUN-SW.                                  
