000100*******************************************                               
000110*                                          *                              
000120*  Energy Detail Record - EVC Domain       *                              
000130*                                          *                              
000140*  One record per interval energy reading  *                              
000150*   for a charging session, as passed to   *                              
000160*   EVCCALC on the Energy-File.            *                              
000170*                                          *                              
000180*  Session-Id carries 36 bytes so the      *                              
000190*   field is not truncated even where a    *                              
000200*   shorter key comes off the feed, see    *                              
000210*   note 05/06 below.                      *                              
000220*   Padded out to 70 for headroom, same    *                              
000230*   as we did on Wspychk years back.       *                              
000240*******************************************                               
000250*                                                                         
000260* 03/06/87 vbc - Created.                                                 
000270* 05/06/87 vbc - Widened Enr-Session-Id to 36 bytes,                      
000280*                a longer key turned up on the feed                       
000290*                than the field first allowed for.                        
000300*                see note above.                                          
000320* 13/06/87 vbc - Padded record to 70 bytes,                               
000330*                reserved for future use.                                 
000332* 14/03/98 vbc - Reviewed the record against the                          
000333*                current feed layout, no field                            
000334*                changes needed.                                          
000335* 08/11/09 vbc - Recompiled under new house standard                      
000336*                copybook set, no layout change.                          
000337* 13/11/25 vbc - Capitalise vars, comments etc., match                    
000338*                rest of suite following 3.3.00 clean up.                 
000340*                                                                         
000350 01  EV-ENERGY-RECORD.                                                    
000360     03  ENR-SESSION-ID            PIC X(36).                             
000370     03  ENR-TIMESTAMP             PIC 9(14).                             
000380     03  ENR-ENERGY-KWH            PIC S9(5)V9(4).                        
000390     03  FILLER                    PIC X(11)   VALUE SPACES.              
