000100*******************************************                               
000110*                                          *                              
000120*  Shared Date/Time Work Area For The     *                               
000130*   EV Charging Cost Batch (EVC Domain)   *                               
000140*                                          *                              
000150*  Breaks the 14 digit CCYYMMDDHHMMSS     *                               
000160*   timestamp key down for the day/night/ *                               
000170*   weekend rate test in EVCRATE and for  *                               
000180*   trace/warning messages in EVCCALC.    *                               
000190*                                          *                              
000200*  No intrinsic FUNCTIONs are used on     *                               
000210*   this system (see EVCRATE) so the      *                               
000220*   Century/Year split below feeds a      *                               
000230*   Zellers Congruence day-of-week calc   *                               
000240*   done the old way, by hand.            *                               
000250*******************************************                               
000260*                                                                         
000270* 03/06/87 vbc - Created.                                                 
000275* 10/06/87 vbc - Added Century/Yr split for                               
000280*                Zellers routine in EVCRATE, as a redefine                
000285*                of Ccyy nested inside the Parts group.                   
000290* 19/10/16 vbc - Ev-Wd-Day-Num was unsigned, the Zellers        EVC-0008  
000291*                remainder in EVCRATE can go negative for       EVC-0008  
000292*                early months/high centuries, dropping the      EVC-0008  
000293*                sign meant the minus-7 correction never ran,   EVC-0008  
000294*                changed to Pic S9 Comp.                        EVC-0008  
000295* 19/10/16 vbc - Added Ev-Wd-Cj-Term, floor(century/4) was      EVC-0008  
000296*                folded into the big H compute unfloored, gave  EVC-0008  
000297*                a wrong day for some dates once the running    EVC-0008  
000298*                total went negative, now floored on its own    EVC-0008  
000299*                first, same as the K/4 term.                   EVC-0008  
000300*                                                                         
000320 01  EV-DATE-WORK.                                                        
000330     03  EV-DW-TIMESTAMP          PIC 9(14).                              
000340     03  EV-DW-PARTS REDEFINES EV-DW-TIMESTAMP.                           
000350         05  EV-DW-CCYY           PIC 9(4).                               
000360         05  EV-DW-CCYY-SPLIT REDEFINES EV-DW-CCYY.               EVC-0003
000370             07  EV-DW-CENTURY    PIC 99.                                 
000380             07  EV-DW-CENT-YR    PIC 99.                                 
000390         05  EV-DW-MM             PIC 99.                                 
000400         05  EV-DW-DD             PIC 99.                                 
000410         05  EV-DW-HH             PIC 99.                                 
000420         05  EV-DW-MI             PIC 99.                                 
000430         05  EV-DW-SS             PIC 99.                                 
000440     03  EV-DW-DATE-TIME REDEFINES EV-DW-TIMESTAMP.                       
000450         05  EV-DW-YMD            PIC 9(8).                               
000460         05  EV-DW-HMS            PIC 9(6).                               
000470*                                                                         
000480*  Zellers Congruence work fields for day-of-week.                        
000490*    Day-Num  1 = Sunday .. 7 = Saturday.                                 
000500*                                                                         
000510 01  EV-WEEKDAY-WORK.                                                     
000520     03  EV-WD-DAY-NUM            PIC S9        COMP.                     
000530     03  EV-WD-MONTH-ADJ          PIC 99        COMP.                     
000540     03  EV-WD-YEAR-ADJ           PIC 9(4)      COMP.                     
000550     03  EV-WD-CENTURY-TERM       PIC S9(5)     COMP.                     
000560     03  EV-WD-YEAR-TERM          PIC S9(5)     COMP.                     
000570     03  EV-WD-K-TERM             PIC S9(5)     COMP.                     
000580     03  EV-WD-J-TERM             PIC S9(5)     COMP.                     
000585     03  EV-WD-CJ-TERM            PIC S9(5)     COMP.             EVC-0008
000590     03  EV-WD-H-TERM             PIC S9(7)     COMP.                     
000600     03  FILLER                   PIC X(2)      VALUE SPACES.             
