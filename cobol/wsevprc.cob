000100*******************************************                               
000110*                                          *                              
000120*  Price Record - EVC Domain              *                               
000130*                                          *                              
000140*  One input record per hourly spot price *                               
000150*   interval, Price-File is sorted        *                               
000160*   ascending on Start-Ts by the feed, so *                               
000170*   Ev-Price-Table (see Wsevprt) loads in *                               
000180*   that same order and EVCPRICE can stop *                               
000190*   scanning at the first match - see     *                               
000200*   EVCPRICE AA000 para.                  *                               
000210*******************************************                               
000220*                                                                         
000230* 04/06/87 vbc - Created.                                                 
000240* 12/06/87 vbc - Split Start-Ts out for the                               
000250*                bad-price trace message in                               
000260*                EVCCALC ZZ040 para.                                      
000270* 13/06/87 vbc - Padded record to 50 bytes,                               
000280*                reserved for future use.                                 
000282* 21/07/00 vbc - Reviewed field order against new house                   
000283*                standard, left as is, byte width unchanged.              
000285* 14/02/12 vbc - Recompiled under new house standard                      
000286*                copybook set, no layout change.                          
000288* 13/11/25 vbc - Capitalise vars, comments etc., match                    
000289*                rest of suite following 3.3.00 clean up.                 
000290*                                                                         
000300 01  EV-PRICE-RECORD.                                                     
000310     03  PRC-AREA                  PIC X(3).                              
000320     03  PRC-START-TS              PIC 9(14).                             
000330     03  PRC-START-TS-R REDEFINES PRC-START-TS.                           
000340         05  PRC-START-YMD         PIC 9(8).                              
000350         05  PRC-START-HMS         PIC 9(6).                              
000360     03  PRC-END-TS                PIC 9(14).                             
000370     03  PRC-RATE                  PIC S9(3)V9(5).                        
000380     03  FILLER                    PIC X(11)   VALUE SPACES.              
