000100******************************************************************        
000110*                                                                *        
000120*                    EV Price Interval Lookup                    *        
000130*                                                                *        
000140******************************************************************        
000150*                                                                         
000160 IDENTIFICATION   DIVISION.                                               
000170*================================                                         
000180*                                                                         
000190 PROGRAM-ID.         EVCPRICE.                                            
000200 AUTHOR.             V B COEN.                                            
000210 INSTALLATION.       APPLEWOOD COMPUTERS.                                 
000220 DATE-WRITTEN.       04/06/87.                                            
000230 DATE-COMPILED.                                                           
000240 SECURITY.           COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.         
000250                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC             
000260                     LICENSE. SEE THE FILE COPYING FOR DETAILS.           
000270*                                                                         
000280*    REMARKS.            EV CHARGING PRICE INTERVAL LOOKUP.               
000290*                        GIVEN A READING TIMESTAMP, SCANS THE             
000300*                        IN MEMORY PRICE TABLE BUILT BY EVCCALC           
000310*                        AND RETURNS THE FIRST INTERVAL WHERE             
000320*                        START-TS <= T < END-TS, SAME SHAPE AS            
000330*                        THE OLD SWT/LWT CUTOFF TABLE SCAN.               
000340*                                                                         
000350*                        CALLED MODULES - NONE.                           
000360*    VERSION.            1.00 OF 04/06/87.                                
000370*                                                                         
000380* CHANGES:                                                                
000390* 04/06/87 VBC - CREATED FOR EV COST BATCH, REQ EVC-0001.                 
000400* 06/05/95 VBC - ADDED ROW-CNT ZERO GUARD, EMPTY PRICE                    
000410*                FILE WAS LOOPING THE PERFORM VARYING ON                  
000420*                A ZERO OCCURS TABLE, REQ EVC-0004.                       
000430* 19/08/06 VBC - RESEQUENCED TO MATCH NEW HOUSE STANDARD                  
000440*                COPYBOOK NUMBERING, NO LOGIC CHANGE.                     
000450* 27/01/17 VBC - COPIED WSEVDAT IN SO A TRACE DISPLAY CAN                 
000460*                BE ADDED WITHOUT A NEW WORKING-STORAGE                   
000465*                ITEM, MATCHES EVCCALC/EVCRATE, REQ EVC-0007.             
000470* 13/11/25 VBC - CAPITALISE VARS, PARAGRAPHS ETC., MATCH                  
000472*                REST OF SUITE FOLLOWING 3.3.00 CLEAN UP.                 
000475* 23/06/26 VBC - ADDED FILLER PAD TO EVCPRICE-LK, MATCHES   EVC-0009      
000476*                CALLER SIDE IN EVCCALC, REQ EVC-0009.      EVC-0009      
000480*                                                                         
000490******************************************************************        
000500*                                                                         
000510 ENVIRONMENT      DIVISION.                                               
000520*================================                                         
000530*                                                                         
000540 COPY  "evcenv.cob".                                                      
000550*                                                                         
000560 DATA             DIVISION.                                               
000570*================================                                         
000580 WORKING-STORAGE  SECTION.                                                
000590*--------------------------------                                         
000600*                                                                         
000610*  Common timestamp work area, kept populated with the                    
000620*   reading under test so a trace Display can be dropped                  
000630*   in here without further changes - see Wsevdat banner.                 
000640*                                                                         
000650 COPY "wsevdat.cob".                                                      
000660*                                                                         
000670 77  WS-SPARE-BYTE                 PIC X.                                 
000680*                                                                         
000690 LINKAGE          SECTION.                                                
000700*--------------------------------                                         
000710*                                                                         
000720 COPY "wsevprt.cob".                                                      
000730*                                                                         
000740 01  EVCPRICE-LK.                                                         
000750     03  LK-TIMESTAMP              PIC 9(14).                             
000760     03  LK-RATE                   PIC S9(3)V9(5).                        
000770     03  LK-FOUND-SW               PIC X.                                 
000780         88  LK-FOUND                          VALUE "Y".                 
000790         88  LK-NOT-FOUND                      VALUE "N".                 
000795     03  FILLER                    PIC X(2).                 EVC-0009     
000800*                                                                         
000810 PROCEDURE        DIVISION USING EV-PRICE-TABLE, EVCPRICE-LK.             
000820*=============================================================            
000830*                                                                         
000840 AA000-MAIN.                                                              
000850     MOVE     "N"             TO  LK-FOUND-SW.                            
000860     MOVE     ZERO            TO  LK-RATE.                                
000870     MOVE     LK-TIMESTAMP    TO  EV-DW-TIMESTAMP.                        
000880     IF       EV-PRC-ROW-CNT  =  ZERO                                     
000890              GO TO  AA000-EXIT.                                          
000900*                                                                         
000910     PERFORM  AA010-SCAN-ROW                                              
000920         VARYING  EV-PRC-IDX  FROM 1 BY 1                                 
000930         UNTIL    EV-PRC-IDX  >  EV-PRC-ROW-CNT                           
000940                  OR  LK-FOUND.                                           
000950     GO       TO  AA000-EXIT.                                             
000960*                                                                         
000970 AA010-SCAN-ROW.                                                          
000980     IF       LK-TIMESTAMP  NOT <  EV-PRC-T-START-TS (EV-PRC-IDX)         
000990        AND   LK-TIMESTAMP  <      EV-PRC-T-END-TS   (EV-PRC-IDX)         
001000              MOVE  EV-PRC-T-RATE (EV-PRC-IDX)  TO  LK-RATE               
001010              MOVE  "Y"                         TO  LK-FOUND-SW.          
001020*                                                                         
001030 AA000-EXIT.                                                              
001040     EXIT     PROGRAM.                                                    
