000100*  Select clause - Energy detail input, EVC domain.                       
000110     SELECT  ENERGY-FILE     ASSIGN TO  ENERGY-FILE                       
000120             ORGANIZATION IS LINE SEQUENTIAL                              
000130             FILE STATUS  IS  EV-ENR-STATUS.                              
