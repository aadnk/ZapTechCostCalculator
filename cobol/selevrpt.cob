000100*  Select clause - Cost detail CSV output, EVC domain.                    
000110     SELECT  REPORT-FILE     ASSIGN TO  REPORT-FILE                       
000120             ORGANIZATION IS LINE SEQUENTIAL                              
000130             FILE STATUS  IS  EV-RPT-STATUS.                              
