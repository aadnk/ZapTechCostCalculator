000100*******************************************                               
000110*                                          *                              
000120*  In-Memory Price Table - EVC Domain     *                               
000130*                                          *                              
000140*  Loaded once from Price-File by EVCCALC *                               
000150*   AA010 para, then passed on the CALL   *                               
000160*   to EVCPRICE which does the sequential *                               
000170*   scan for each energy reading - same   *                               
000180*   shape as the old SWT/LWT withholding  *                               
000190*   tables, a cutoff pair searched top to *                               
000200*   bottom for the first fit.             *                               
000210*                                          *                              
000220*  Table sized for 1000 intervals which   *                               
000230*   at 24 rows/day covers a year of NO2   *                               
000240*   hourly prices with room over - resize *                               
000250*   Ev-Prc-Max-Occurs & recompile if a    *                               
000260*   bigger feed ever turns up.            *                               
000270*******************************************                               
000280*                                                                         
000290* 04/06/87 vbc - Created.                                                 
000292* 09/09/96 vbc - Resized Ev-Prc-Max-Occurs from 400 to                    
000293*                1000, a year of hourly NO2 prices was                    
000294*                outgrowing the table, see banner note.                   
000296* 17/04/08 vbc - Recompiled under new house standard                      
000297*                copybook set, no layout change.                          
000299* 05/12/19 vbc - Added Filler pad within Ev-Prc-Row                       
000300*                for headroom, no logic change.                           
000302* 13/11/25 vbc - Capitalise vars, comments etc., match                    
000303*                rest of suite following 3.3.00 clean up.                 
000305*                                                                         
000310 01  EV-PRICE-TABLE.                                                      
000320     03  EV-PRC-MAX-OCCURS         PIC S9(4) COMP  VALUE +1000.           
000330     03  EV-PRC-ROW-CNT            PIC S9(4) COMP  VALUE ZERO.            
000340     03  EV-PRC-ROW OCCURS 1000 TIMES                                     
000350                     INDEXED BY EV-PRC-IDX.                               
000360         05  EV-PRC-T-AREA         PIC X(3).                              
000370         05  EV-PRC-T-START-TS     PIC 9(14).                             
000380         05  EV-PRC-T-END-TS       PIC 9(14).                             
000390         05  EV-PRC-T-RATE         PIC S9(3)V9(5).                        
000400         05  FILLER                PIC X(2).                              
000410     03  FILLER                    PIC X(4)    VALUE SPACES.              
