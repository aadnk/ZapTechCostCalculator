000100*  File Description - Energy detail input, EVC domain.                    
000110*   Footing note - see comment on Ev-Energy-Record in Wsevnrg.            
000120 FD  ENERGY-FILE                                                          
000130     LABEL RECORDS ARE STANDARD                                           
000140     RECORD CONTAINS 70 CHARACTERS.                                       
000150 COPY "wsevnrg.cob".                                                      
